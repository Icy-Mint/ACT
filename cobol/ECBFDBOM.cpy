      *===============================================================*         
      *                                                                *        
      *   COPY       : ECBFDBOM                                       *         
      *   OGGETTO    : TRACCIATO RECORD BOMFILE (DISTINTA BASE)       *         
      *   LUNGHEZZA  : 80 BYTES - LINE SEQUENTIAL                     *         
      *                                                                *        
      *===============================================================*         
      *  STORIA DELLE MODIFICHE                                       *         
      *  DATA...  PRG..  AUTORE  DESCRIZIONE MODIFICA..........       *         
      *  03/1989  00000  MFR     CREAZIONE TRACCIATO PER ECBBT010     *         
      *  11/1994  00001  GTO     AGGIUNTO CAMPO REGIONE GRIGLIA EN.   *         
      *  02/1999  00002  MFR     Y2K - VERIFICATO NESSUN CAMPO DATA   *         
      *===============================================================*         
       01  ECB-BOM-RECORD.                                                      
           05  ECB-BOM-LINE-ID           PIC X(06).                             
           05  ECB-BOM-CLASSE            PIC X(04).                             
               88  ECB-BOM-CL-PCB              VALUE 'PCB '.                    
               88  ECB-BOM-CL-CAP              VALUE 'CAP '.                    
               88  ECB-BOM-CL-IND              VALUE 'IND '.                    
               88  ECB-BOM-CL-RES              VALUE 'RES '.                    
               88  ECB-BOM-CL-DIO              VALUE 'DIO '.                    
               88  ECB-BOM-CL-SWI              VALUE 'SWI '.                    
               88  ECB-BOM-CL-CON              VALUE 'CON '.                    
               88  ECB-BOM-CL-ACT              VALUE 'ACT '.                    
               88  ECB-BOM-CL-OTH              VALUE 'OTH '.                    
           05  ECB-BOM-SOTTOTIPO         PIC X(10).                             
           05  ECB-BOM-QTA               PIC 9(07).                             
           05  ECB-BOM-PESO-G            PIC 9(07)V9(04).                       
           05  ECB-BOM-AREA-MMQ          PIC 9(09)V99.                          
           05  ECB-BOM-STRATI            PIC 9(03).                             
           05  ECB-BOM-SPESS-MM          PIC 9(03)V9(03).                       
           05  ECB-BOM-REGIONE           PIC X(04).                     GTO1194 
           05  FILLER                    PIC X(18).                             
      *===============================================================*         
