      *===============================================================*         
      *                                                                *        
      *   COPY       : ECBFDRAT                                       *         
      *   OGGETTO    : TRACCIATO RECORD RATEFILE (TARIFFE EMISSIONE)  *         
      *   LUNGHEZZA  : 60 BYTES - LINE SEQUENTIAL                     *         
      *                                                                *        
      *   UN UNICO FILE PORTA TUTTE LE TABELLE TARIFFE, CHIAVE        *         
      *   ECB-RT-TABELLA + ECB-RT-CHIAVE                               *        
      *                                                                *        
      *===============================================================*         
      *  STORIA DELLE MODIFICHE                                       *         
      *  DATA...  PRG..  AUTORE  DESCRIZIONE MODIFICA..........       *         
      *  03/1989  00000  MFR     CREAZIONE TRACCIATO PER ECBBT010     *         
      *  02/1999  00001  MFR     Y2K - VERIFICATO NESSUN CAMPO DATA   *         
      *===============================================================*         
       01  ECB-RATE-RECORD.                                                     
           05  ECB-RT-TABELLA            PIC X(04).                             
           05  ECB-RT-CHIAVE             PIC X(10).                             
           05  ECB-RT-METODO             PIC X(01).                             
               88  ECB-RT-MET-PACCHETTO        VALUE 'P'.                       
               88  ECB-RT-MET-PESO             VALUE 'W'.                       
               88  ECB-RT-MET-ENERGIA          VALUE 'E'.                       
               88  ECB-RT-MET-AREA             VALUE 'A'.                       
               88  ECB-RT-MET-STRATO           VALUE 'L'.                       
               88  ECB-RT-MET-COEFF            VALUE 'C'.                       
               88  ECB-RT-MET-INTENSITA        VALUE 'I'.                       
           05  ECB-RT-VALORE             PIC 9(07)V9(06).                       
           05  FILLER                    PIC X(32).                             
      *===============================================================*         
