      *===============================================================*         
      *                                                                *        
      *   COPY       : ECBCLOGA                                       *         
      *   OGGETTO    : AREA STANDARD GESTIONE ERRORE DI PROCEDURA     *         
      *                (CONVENZIONE DI REPARTO PER TUTTI I BATCH)    *          
      *                                                                *        
      *===============================================================*         
      *  STORIA DELLE MODIFICHE                                       *         
      *  DATA...  PRG..  AUTORE  DESCRIZIONE MODIFICA..........       *         
      *  03/1989  00000  MFR     CREAZIONE AREA ERRORE PER ECBBT010   *         
      *  06/1991  00001  MFR     RISERVA SPAZIO FUTURA IN CODA AREA   *         
      *===============================================================*         
       01  CAMPI-ERRORE.                                                        
           05  ERR-PROGRAMMA             PIC X(08).                             
           05  ERR-PUNTO                 PIC X(04).                             
           05  ERR-DESCRIZIONE           PIC X(50).                             
           05  ERR-CODICE-X              PIC X(06).                             
           05  ERR-CODICE-Z              PIC -----9.                            
           05  ERR-DATI                  PIC X(30).                             
           05  ERR-GRAVE                 PIC X(02).                             
               88  ERR-E-GRAVE                 VALUE 'SI'.                      
               88  ERR-NON-GRAVE               VALUE 'NO'.                      
           05  FILLER                    PIC X(10).                             
      *===============================================================*         
                                                                                