      ******************************************************************        
      * NOTE :                                                         *        
      ******************************************************************        
      *                                                                *        
      * PRODOTTO  : CONTABILITA' CARBONIO INCORPORATO - HARDWARE       *        
      *                                                                *        
      * FUNZIONE  : CALCOLA IL CO2E DI FABBRICAZIONE DI OGNI RIGA      *        
      *             DI DISTINTA BASE E ACCUMULA I TOTALI PER           *        
      *             CATEGORIA DI ORIGINE EMISSIVA                     *         
      *                                                                *        
      * PROGRAMMA : ECBBT010, COBOL/BATCH                              *        
      *                                                                *        
      * PLAN      : ECBOPX01                                           *        
      *                                                                *        
      * INPUT     : RATEFILE - TARIFFE DI EMISSIONE (TUTTE LE TABELLE) *        
      *                                                                *        
      * INPUT     : BOMFILE  - DISTINTA BASE COMPONENTI                *        
      *                                                                *        
      * OUTPUT    : RPTFILE  - REPORT CARBONIO INCORPORATO             *        
      *                                                                *        
      ******************************************************************        
       IDENTIFICATION DIVISION.                                                 
       PROGRAM-ID.    ECBBT010.                                                 
       AUTHOR.        ENGINEERING SPA.                                          
       INSTALLATION.  ENGINEERING - SISTEMI BATCH - BOLOGNA.                    
       DATE-WRITTEN.  03/15/1989.                                               
       DATE-COMPILED. 03/15/1989.                                               
       SECURITY.      RISERVATO AD USO INTERNO ENGINEERING.                     
      ******************************************************************        
      *  STORIA DELLE MODIFICHE                                       *         
      *  DATA...  PRG..  AUTORE  DESCRIZIONE MODIFICA..........       *         
      *  03/1989  00000  MFR     CREAZIONE PROGRAMMA ECBBT010         *         
      *  09/1989  00001  MFR     CORRETTO ARROTONDAMENTO CAPACITORI   *         
      *                          METODO ENERGY (MANCAVA ROUNDED)      *         
      *  02/1990  00002  GTO     AGGIUNTA TARIFFA FALLBACK GENERICA   *         
      *                          PER CAPACITORI NON A CATALOGO        *         
      *  07/1991  00003  MFR     CORRETTO FATTORE DI DEFAULT          *         
      *                          INDUTTORI (ERA 0603 INVECE DI 0805)  *         
      *  01/1992  00004  CUA     RICERCA TARIFFE CONVERTITA A RICERCA *         
      *                          BINARIA (TABELLA ORA ORDINATA)       *         
      *  06/1993  00005  GTO     GESTIONE SPESSORE PCB E COEFFICIENTE *         
      *                          DI TABELLA PCBT                      *         
      *  11/1994  00006  GTO     AGGIUNTO CAMPO REGIONE GRIGLIA PER   *         
      *                          CAPACITORI METODO ENERGY             *         
      *  04/1995  00007  MFR     CORRETTO SCARTO RESISTORI CON        *         
      *                          SOTTOTIPO SCONOSCIUTO (ERA FATALE)   *         
      *  09/1996  00008  CUA     AGGIUNTA TARIFFA INTERPOLATA CPLA    *         
      *                          PER PCB SENZA TARIFFA DI STRATO      *         
      *  03/1997  00009  LAA     CORRETTO TOTALE DI CATEGORIA         *         
      *                          INTERRUTTORI (SOMMAVA IN FABBRICAZ.) *         
      *  10/1997  00010  GTO     RIVISTA INTESTAZIONE DI STAMPA       *         
      *                          RICHIESTA DA UFFICIO QUALITA'        *         
      *  02/1998  00011  MFR     CORRETTO FATTORE CONNETTORI          *         
      *                          PERIPHERAL (LETTO DA TARIFFA ERRATA) *         
      *  11/1998  00012  MFR     Y2K - VERIFICATO CHE NESSUN CAMPO DI *         
      *                          QUESTO PROGRAMMA TRATTI DATE A 2     *         
      *                          CIFRE. NESSUN CAMPO DATA PRESENTE.   *         
      *  04/1999  00013  CUA     Y2K - CONTROLLO INCROCIATO SU COPY   *         
      *                          ECBFDBOM / ECBFDRAT COMPLETATO - OK  *         
      *  08/2000  00014  GTO     AGGIUNTO CONTEGGIO RECORD SALTATI    *         
      *                          SEPARATO DA RECORD ELABORATI         *         
      *  05/2001  00015  LAA     CORRETTO DIODI: PESO ZERO ORA E'     *         
      *                          SCARTO, NON PIU' ABORT               *         
      *  01/2002  00016  MFR     RIVISTO MESSAGGIO DI ABORT PER       *         
      *                          TARIFFA PCB MANCANTE (NUM. STRATI)   *         
      *  09/2003  00017  CUA     CORRETTA INTERPOLAZIONE: USAVA       *         
      *                          TRUNC INVECE DI ROUNDED              *         
      *  03/2004  00018  GTO     RICHIESTA UFFICIO QUALITA': TOTALI   *         
      *                          ORA SU PAGINA SEPARATA A FINE JOB    *         
      *  07/2004  00019  LAA     CORRETTA INTESTAZIONE 2^ RIGA (132 CAR.) *     
      *                          - TRONCAVA 6 BYTE IN STAMPA              *     
      *  07/2004  00020  LAA     TOLTI CLASS/UPSI DI RISTAMPA MAI USATI   *     
      *                          - RESIDUO DI ANALISI INIZIALE            *     
      *  08/2004  00021  MFR     CONTATORI E NOME PROGRAMMA RIPORTATI     *     
      *                          A LIVELLO 77 (STD. REPARTO BATCH)        *     
      ******************************************************************        
       ENVIRONMENT DIVISION.                                                    
       CONFIGURATION SECTION.                                                   
       SOURCE-COMPUTER. IBM-3090.                                               
       OBJECT-COMPUTER. IBM-3090.                                               
       SPECIAL-NAMES.                                                           
           C01 IS TOP-OF-FORM.                                                  
      *-----------------------------------------------------------------        
       INPUT-OUTPUT SECTION.                                                    
       FILE-CONTROL.                                                            
      *                                  - TARIFFE EMISSIONE  INPUT             
           SELECT  RATEFILE       ASSIGN    TO RATEFILE                         
                                  FILE STATUS IS WS-FS-RATEFILE.                
      *                                  - DISTINTA BASE      INPUT             
           SELECT  BOMFILE        ASSIGN    TO BOMFILE                          
                                  FILE STATUS IS WS-FS-BOMFILE.                 
      *                                  - REPORT CARBONIO    OUTPUT            
           SELECT  RPTFILE        ASSIGN    TO RPTFILE                          
                                  FILE STATUS IS WS-FS-RPTFILE.                 
      ******************************************************************        
       DATA DIVISION.                                                           
       FILE SECTION.                                                            
       FD  RATEFILE                                                             
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
       01  REC-RATEFILE                  PIC  X(060).                           
       FD  BOMFILE                                                              
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
       01  REC-BOMFILE                   PIC  X(080).                           
       FD  RPTFILE                                                              
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
       01  REC-RPTFILE                   PIC  X(132).                           
      *-----------------------------------------------------------------        
       WORKING-STORAGE SECTION.                                                 
      *                                  - COPY TRACCIATO TARIFFE               
           COPY ECBFDRAT.                                                       
      *                                  - COPY TRACCIATO DISTINTA BASE         
           COPY ECBFDBOM.                                                       
      *                                  - COPY AREA ERRORE STANDARD            
           COPY ECBCLOGA.                                                       
      *                                  - COSTANTI DI LAVORO                   
       77  WK-ECBBT010                    PIC X(08) VALUE 'ECBBT010'.           
      *                                  - STATUS DEI FILE                      
       01  WS-STATUS-FILE.                                                      
           05  WS-FS-RATEFILE            PIC  X(02).                            
               88  WS-FS-RATEFILE-OK         VALUE '00'.                        
               88  WS-FS-RATEFILE-EOF        VALUE '10'.                        
           05  WS-FS-BOMFILE             PIC  X(02).                            
               88  WS-FS-BOMFILE-OK          VALUE '00'.                        
               88  WS-FS-BOMFILE-EOF         VALUE '10'.                        
           05  WS-FS-RPTFILE             PIC  X(02).                            
               88  WS-FS-RPTFILE-OK          VALUE '00'.                        
      *                                  - DATA E ORA DI SISTEMA                
       01  WS-DATA-SISTEMA.                                                     
           03  WS-DS-AA                  PIC 9(02).                             
           03  WS-DS-MM                  PIC 9(02).                             
           03  WS-DS-GG                  PIC 9(02).                             
       01  WS-ORA-SISTEMA.                                                      
           03  WS-OR-HH                  PIC 9(02).                             
           03  WS-OR-MI                  PIC 9(02).                             
           03  FILLER                    PIC 9(04).                             
      *-----------------------------------------------------------------        
      *    TABELLA TARIFFE CARICATA IN MEMORIA - RICERCA BINARIA                
      *-----------------------------------------------------------------        
       01  ECB-TAB-TARIFFE.                                                     
           05  ECB-TT-NUM-ELEM           PIC S9(4) COMP VALUE ZERO.             
           05  ECB-TT-ELEMENTO OCCURS 1 TO 300 TIMES                            
                                DEPENDING ON ECB-TT-NUM-ELEM                    
                                ASCENDING KEY IS ECB-TT-TABELLA                 
                                                 ECB-TT-CHIAVE                  
                                INDEXED BY ECB-TT-IDX.                          
               10  ECB-TT-TABELLA        PIC X(04).                             
               10  ECB-TT-CHIAVE         PIC X(10).                             
               10  ECB-TT-METODO         PIC X(01).                             
                   88  ECB-TT-MET-PACCHETTO      VALUE 'P'.                     
               10  ECB-TT-VALORE         PIC S9(07)V9(06) COMP-3.               
      *                                  - CAMPI DI RICERCA / INSERIM.          
       01  WS-RICERCA-TARIFFA.                                                  
           05  WS-CERCA-TABELLA          PIC X(04).                             
           05  WS-CERCA-CHIAVE           PIC X(10).                             
           05  WS-TARIFFA-TROVATA        PIC X(02) VALUE 'NO'.                  
               88  WS-TARIFFA-OK              VALUE 'SI'.                       
       01  WS-NUOVA-TARIFFA.                                                    
           05  WS-NUOVA-TABELLA          PIC X(04).                             
           05  WS-NUOVA-CHIAVE           PIC X(10).                             
           05  WS-NUOVA-METODO           PIC X(01).                             
           05  WS-NUOVA-VALORE           PIC S9(07)V9(06) COMP-3.               
       01  WS-POSTO-TROVATO              PIC X(02) VALUE 'NO'.                  
           88  WS-POSTO-OK                    VALUE 'SI'.                       
       77  WS-CNT-TARIFFE-LETTE           PIC S9(5) COMP VALUE ZERO.            
      *-----------------------------------------------------------------        
      *    TABELLA DI TRASCODIFICA CLASSE -> INDICE CATEGORIA                   
      *    (STESSO SCHEMA OCCURS/REDEFINES/INDEXED DI ACZ019CX)                 
      *-----------------------------------------------------------------        
       01  ECB-TAB-CLASSE-CATEG.                                                
           02  FILLER                    PIC X(05) VALUE 'PCB 1'.               
           02  FILLER                    PIC X(05) VALUE 'CAP 2'.               
           02  FILLER                    PIC X(05) VALUE 'IND 3'.               
           02  FILLER                    PIC X(05) VALUE 'RES 1'.               
           02  FILLER                    PIC X(05) VALUE 'DIO 1'.               
           02  FILLER                    PIC X(05) VALUE 'SWI 4'.               
           02  FILLER                    PIC X(05) VALUE 'CON 5'.               
           02  FILLER                    PIC X(05) VALUE 'ACT 6'.               
           02  FILLER                    PIC X(05) VALUE 'OTH 7'.               
       01  ECB-TAB-CLASSE-CATEG-R REDEFINES ECB-TAB-CLASSE-CATEG.               
           02  ECB-TCC-ELEMENTO OCCURS 9 INDEXED BY ECB-TCC-IDX.                
               05  ECB-TCC-CLASSE        PIC X(04).                             
               05  ECB-TCC-CATEG-NUM     PIC 9(01).                             
      *-----------------------------------------------------------------        
      *    TABELLA NOMI CATEGORIA PER LA STAMPA DEI TOTALI                      
      *-----------------------------------------------------------------        
       01  ECB-TAB-CATEG-NOMI.                                                  
           02  FILLER                    PIC X(11) VALUE 'FABRICATION'.         
           02  FILLER                    PIC X(11) VALUE 'PASSIVES   '.         
           02  FILLER                    PIC X(11) VALUE 'INDUCTOR   '.         
           02  FILLER                    PIC X(11) VALUE 'SWITCH     '.         
           02  FILLER                    PIC X(11) VALUE 'CONNECTOR  '.         
           02  FILLER                    PIC X(11) VALUE 'ACTIVE     '.         
           02  FILLER                    PIC X(11) VALUE 'OTHER      '.         
       01  ECB-TAB-CATEG-NOMI-R REDEFINES ECB-TAB-CATEG-NOMI.                   
           02  ECB-TCN-NOME OCCURS 7 PIC X(11) INDEXED BY ECB-TCN-IDX.          
      *                                  - ACCUMULATORI DI CATEGORIA            
       01  ECB-TAB-CATEG-TOTALI.                                                
           05  ECB-TOT-CATEG OCCURS 7 INDEXED BY ECB-TOC-IDX                    
                             PIC S9(11)V9(04) COMP-3 VALUE ZERO.                
       01  ECB-TOT-GENERALE              PIC S9(12)V9(04) COMP-3                
                                          VALUE ZERO.                           
       01  WS-IDX-CATEG                  PIC S9(1) COMP VALUE ZERO.             
      *                                  - CONTATORI DI RECORD                  
       01  ECB-CONTATORI.                                                       
           05  ECB-CNT-LETTI             PIC S9(7) COMP VALUE ZERO.             
           05  ECB-CNT-ELABORATI         PIC S9(7) COMP VALUE ZERO.             
           05  ECB-CNT-SCARTATI          PIC S9(7) COMP VALUE ZERO.             
      *-----------------------------------------------------------------        
      *    CAMPI DI CALCOLO DI RIGA (COMUNI A TUTTI I MODELLI)                  
      *-----------------------------------------------------------------        
       01  WS-CALCOLO-RIGA.                                                     
           05  WS-CARBONIO-RIGA          PIC S9(09)V9(04) COMP-3.               
           05  WS-METODO-STAMPA          PIC X(01).                             
           05  WS-FATTORE-STAMPA         PIC 9(07)V9(06).                       
           05  WS-RECORD-SALTATO         PIC X(02) VALUE 'NO'.                  
               88  WS-SALTA-RECORD            VALUE 'SI'.                       
           05  WS-PESO-KG                PIC S9(05)V9(07) COMP-3.               
           05  WS-CATEG-IDX-RIGA         PIC 9(01).                             
      *                                  - CHIAVE NUMERO DI STRATI PCB          
       01  WS-CHIAVE-STRATI.                                                    
           05  WS-CHIAVE-STRATI-9        PIC 9(03).                             
           05  FILLER                    PIC X(07) VALUE SPACES.                
       01  WS-CHIAVE-STRATI-R REDEFINES WS-CHIAVE-STRATI.                       
           05  WS-CHIAVE-STRATI-X        PIC X(10).                             
      *                                  - REGIONE GRIGLIA CAPACITORI           
       01  WS-REGIONE-EFFETTIVA          PIC X(04).                             
      *-----------------------------------------------------------------        
      *    AREE DI STAMPA DEL REPORT (132 COLONNE)                              
      *-----------------------------------------------------------------        
       01  ECB-INTEST-1.                                                        
           05  FILLER                    PIC X(40) VALUE SPACES.                
           05  FILLER                    PIC X(23)                              
                                VALUE 'EMBODIED CARBON REPORT'.                 
           05  FILLER                    PIC X(69) VALUE SPACES.                
       01  ECB-INTEST-2.                                                        
           05  FILLER                    PIC X(01) VALUE SPACES.                
           05  FILLER                    PIC X(06) VALUE 'LINEID'.              
           05  FILLER                    PIC X(03) VALUE SPACES.                
           05  FILLER                    PIC X(05) VALUE 'CLASS'.               
           05  FILLER                    PIC X(02) VALUE SPACES.                
           05  FILLER                    PIC X(07) VALUE 'SUBTYPE'.             
           05  FILLER                    PIC X(06) VALUE SPACES.                
           05  FILLER                    PIC X(03) VALUE 'MET'.                 
           05  FILLER                    PIC X(04) VALUE SPACES.                
           05  FILLER                    PIC X(03) VALUE 'QTY'.                 
           05  FILLER                    PIC X(06) VALUE SPACES.                
           05  FILLER                    PIC X(06) VALUE 'FACTOR'.              
           05  FILLER                    PIC X(09) VALUE SPACES.                
           05  FILLER                    PIC X(12) VALUE 'LINE CO2E-G'.         
           05  FILLER                    PIC X(59) VALUE SPACES.                
       01  DETTAGLIO-STAMPA              PIC X(132) VALUE SPACES.               
       01  DETTAGLIO-CAMPI REDEFINES DETTAGLIO-STAMPA.                          
           05  DET-LINE-ID               PIC X(06).                             
           05  FILLER                    PIC X(02).                             
           05  DET-CLASSE                PIC X(04).                             
           05  FILLER                    PIC X(02).                             
           05  DET-SOTTOTIPO             PIC X(10).                             
           05  FILLER                    PIC X(02).                             
           05  DET-METODO                PIC X(01).                             
           05  FILLER                    PIC X(03).                             
           05  DET-QUANTITA              PIC Z(06)9.                            
           05  FILLER                    PIC X(02).                             
           05  DET-FATTORE               PIC Z(06)9.9(06).                      
           05  FILLER                    PIC X(02).                             
           05  DET-CARBONIO              PIC ZZZ,ZZZ,ZZ9.9999.                  
           05  FILLER                    PIC X(61).                             
       01  RIGA-AVVISO.                                                         
           05  FILLER                    PIC X(11) VALUE '** WARNING '.         
           05  AVV-TESTO                 PIC X(100).                            
           05  FILLER                    PIC X(21) VALUE SPACES.                
       01  RIGA-TOTALE-CATEG.                                                   
           05  FILLER                    PIC X(05) VALUE SPACES.                
           05  TOT-CAT-NOME              PIC X(11).                             
           05  FILLER                    PIC X(04) VALUE SPACES.                
           05  FILLER                    PIC X(12) VALUE 'TOTAL CO2E: '.        
           05  TOT-CAT-VALORE            PIC ZZZ,ZZZ,ZZ9.9999.                  
           05  FILLER                    PIC X(84).                             
       01  RIGA-GRAN-TOTALE.                                                    
           05  FILLER                    PIC X(05) VALUE SPACES.                
           05  FILLER                    PIC X(12) VALUE 'GRAND TOTAL '.        
           05  FILLER                    PIC X(03) VALUE SPACES.                
           05  GRAN-TOT-VALORE           PIC ZZZ,ZZZ,ZZ9.9999.                  
           05  FILLER                    PIC X(96).                             
       01  RIGA-CONTEGGI.                                                       
           05  FILLER                    PIC X(05) VALUE SPACES.                
           05  CONT-ETICHETTA            PIC X(20).                             
           05  FILLER                    PIC X(05) VALUE SPACES.                
           05  CONT-VALORE               PIC ZZZ,ZZ9.                           
           05  FILLER                    PIC X(95).                             
      *                                  - CONTROLLO DI IMPAGINAZIONE           
       77  WS-CTR-LINEE                   PIC S9(3) COMP VALUE 55.              
       77  WS-CTR-PAGINA                  PIC S9(3) COMP VALUE ZERO.            
      ******************************************************************        
       PROCEDURE DIVISION.                                                      
      ******************************************************************        
           PERFORM C00010-INIZIO                                                
                THRU C00010-INIZIO-EX.                                          
           PERFORM C00020-CARICA-TARIFFE                                        
                THRU C00020-CARICA-TARIFFE-EX.                                  
           PERFORM C00080-DERIVA-DEFAULT                                        
                THRU C00080-DERIVA-DEFAULT-EX.                                  
           PERFORM C03200-INTESTAZIONE                                          
                THRU C03200-INTESTAZIONE-EX.                                    
           PERFORM C01010-LEGGI-BOMFILE                                         
                THRU C01010-LEGGI-BOMFILE-EX.                                   
           PERFORM C01000-ELABORA-BOM                                           
                THRU C01000-ELABORA-BOM-EX                                      
                UNTIL WS-FS-BOMFILE-EOF.                                        
           PERFORM C08000-FINE                                                  
                THRU C08000-FINE-EX.                                            
           STOP RUN.                                                            
      *-----------------------------------                                      
      *                                                                         
      *-----------------------------------                                      
       C00010-INIZIO.                                                           
           DISPLAY '*==============================================*'.          
           DISPLAY '*====        INIZIO PROGRAMMA ECBBT010     ====*'.          
           DISPLAY '*====   CONTABILITA'' CARBONIO INCORPORATO  ====*'.         
           DISPLAY '*==============================================*'.          
           ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
           ACCEPT WS-ORA-SISTEMA  FROM TIME.                                    
           MOVE WK-ECBBT010               TO ERR-PROGRAMMA.                     
           OPEN INPUT  RATEFILE.                                                
           IF NOT WS-FS-RATEFILE-OK                                             
              MOVE '0001'                 TO ERR-PUNTO                          
              MOVE 'OPEN RATEFILE'        TO ERR-DESCRIZIONE                    
              MOVE WS-FS-RATEFILE         TO ERR-CODICE-X                       
              MOVE 'SI'                   TO ERR-GRAVE                          
              PERFORM C09000-GESTIONE-ERRORE                                    
                   THRU C09000-GESTIONE-ERRORE-EX                               
           END-IF.                                                              
           OPEN INPUT  BOMFILE.                                                 
           IF NOT WS-FS-BOMFILE-OK                                              
              MOVE '0002'                 TO ERR-PUNTO                          
              MOVE 'OPEN BOMFILE'         TO ERR-DESCRIZIONE                    
              MOVE WS-FS-BOMFILE          TO ERR-CODICE-X                       
              MOVE 'SI'                   TO ERR-GRAVE                          
              PERFORM C09000-GESTIONE-ERRORE                                    
                   THRU C09000-GESTIONE-ERRORE-EX                               
           END-IF.                                                              
           OPEN OUTPUT RPTFILE.                                                 
           IF NOT WS-FS-RPTFILE-OK                                              
              MOVE '0003'                 TO ERR-PUNTO                          
              MOVE 'OPEN RPTFILE'         TO ERR-DESCRIZIONE                    
              MOVE WS-FS-RPTFILE          TO ERR-CODICE-X                       
              MOVE 'SI'                   TO ERR-GRAVE                          
              PERFORM C09000-GESTIONE-ERRORE                                    
                   THRU C09000-GESTIONE-ERRORE-EX                               
           END-IF.                                                              
       C00010-INIZIO-EX.                                                        
           EXIT.                                                                
      *-----------------------------------                                      
      *    CARICAMENTO TARIFFE IN MEMORIA - PASSO 1 DEL BATCH                   
      *-----------------------------------                                      
       C00020-CARICA-TARIFFE.                                                   
           PERFORM C00030-LEGGI-TARIFFA                                         
                THRU C00030-LEGGI-TARIFFA-EX.                                   
           PERFORM C00021-CARICA-UNA-TARIFFA                                    
                THRU C00021-CARICA-UNA-TARIFFA-EX                               
                UNTIL WS-FS-RATEFILE-EOF.                                       
       C00020-CARICA-TARIFFE-EX.                                                
           EXIT.                                                                
      *-----------------------------------                                      
       C00021-CARICA-UNA-TARIFFA.                                               
           ADD 1                         TO WS-CNT-TARIFFE-LETTE.               
           MOVE ECB-RT-TABELLA           TO WS-NUOVA-TABELLA.                   
           MOVE ECB-RT-CHIAVE            TO WS-NUOVA-CHIAVE.                    
           MOVE ECB-RT-METODO            TO WS-NUOVA-METODO.                    
           MOVE ECB-RT-VALORE            TO WS-NUOVA-VALORE.                    
           PERFORM C00040-INSERISCI-TARIFFA                                     
                THRU C00040-INSERISCI-TARIFFA-EX.                               
           PERFORM C00030-LEGGI-TARIFFA                                         
                THRU C00030-LEGGI-TARIFFA-EX.                                   
       C00021-CARICA-UNA-TARIFFA-EX.                                            
           EXIT.                                                                
      *-----------------------------------                                      
       C00030-LEGGI-TARIFFA.                                                    
           READ RATEFILE INTO ECB-RATE-RECORD.                                  
       C00030-LEGGI-TARIFFA-EX.                                                 
           EXIT.                                                                
      *-----------------------------------                                      
      *    INSERIMENTO ORDINATO (LA TABELLA RESTA SEMPRE ORDINATA               
      *    PER CONSENTIRE LA SEARCH ALL - RICERCA BINARIA - 920104)             
      *-----------------------------------                                      
       C00040-INSERISCI-TARIFFA.                                                
           ADD 1                         TO ECB-TT-NUM-ELEM.                    
           SET ECB-TT-IDX                TO ECB-TT-NUM-ELEM.                    
           MOVE 'NO'                     TO WS-POSTO-TROVATO.                   
           PERFORM C00050-SPOSTA-POSTO                                          
                THRU C00050-SPOSTA-POSTO-EX                                     
                UNTIL ECB-TT-IDX = 1                                            
                   OR WS-POSTO-OK.                                              
           MOVE WS-NUOVA-TABELLA         TO ECB-TT-TABELLA(ECB-TT-IDX).         
           MOVE WS-NUOVA-CHIAVE          TO ECB-TT-CHIAVE (ECB-TT-IDX).         
           MOVE WS-NUOVA-METODO          TO ECB-TT-METODO (ECB-TT-IDX).         
           MOVE WS-NUOVA-VALORE          TO ECB-TT-VALORE (ECB-TT-IDX).         
       C00040-INSERISCI-TARIFFA-EX.                                             
           EXIT.                                                                
      *-----------------------------------                                      
       C00050-SPOSTA-POSTO.                                                     
           IF ECB-TT-TABELLA(ECB-TT-IDX - 1) > WS-NUOVA-TABELLA                 
           OR (ECB-TT-TABELLA(ECB-TT-IDX - 1) = WS-NUOVA-TABELLA                
              AND ECB-TT-CHIAVE(ECB-TT-IDX - 1) > WS-NUOVA-CHIAVE)              
              MOVE ECB-TT-TABELLA(ECB-TT-IDX - 1)                               
                                     TO ECB-TT-TABELLA(ECB-TT-IDX)              
              MOVE ECB-TT-CHIAVE (ECB-TT-IDX - 1)                               
                                     TO ECB-TT-CHIAVE (ECB-TT-IDX)              
              MOVE ECB-TT-METODO (ECB-TT-IDX - 1)                               
                                     TO ECB-TT-METODO (ECB-TT-IDX)              
              MOVE ECB-TT-VALORE (ECB-TT-IDX - 1)                               
                                     TO ECB-TT-VALORE (ECB-TT-IDX)              
              SET ECB-TT-IDX DOWN BY 1                                          
           ELSE                                                                 
              MOVE 'SI'                  TO WS-POSTO-TROVATO                    
           END-IF.                                                              
       C00050-SPOSTA-POSTO-EX.                                                  
           EXIT.                                                                
      *-----------------------------------                                      
      *    DERIVAZIONE DEFAULT E CONTROLLO TARIFFE OBBLIGATORIE -               
      *    PASSO 2 DEL BATCH. OGNI TARIFFA MANCANTE OBBLIGATORIA                
      *    E' ERRORE FATALE (ABORT).                                            
      *-----------------------------------                                      
       C00080-DERIVA-DEFAULT.                                                   
      *                                  - RESISTORI: GENERIC = 0805            
           MOVE 'RES '                   TO WS-CERCA-TABELLA.                   
           MOVE 'GENERIC   '             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE 'RES '                TO WS-CERCA-TABELLA                    
              MOVE '0805      '          TO WS-CERCA-CHIAVE                     
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF WS-TARIFFA-OK                                                  
                 MOVE 'RES '             TO WS-NUOVA-TABELLA                    
                 MOVE 'GENERIC   '       TO WS-NUOVA-CHIAVE                     
                 MOVE ECB-TT-METODO(ECB-TT-IDX) TO WS-NUOVA-METODO              
                 MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-NUOVA-VALORE              
                 PERFORM C00040-INSERISCI-TARIFFA                               
                      THRU C00040-INSERISCI-TARIFFA-EX                          
              END-IF                                                            
           END-IF.                                                              
      *                                  - INDUTTORI: GENERIC = 0805            
           MOVE 'IND '                   TO WS-CERCA-TABELLA.                   
           MOVE '0805      '             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF WS-TARIFFA-OK                                                     
              MOVE 'IND '                TO WS-NUOVA-TABELLA                    
              MOVE 'GENERIC   '          TO WS-NUOVA-CHIAVE                     
              MOVE ECB-TT-METODO(ECB-TT-IDX) TO WS-NUOVA-METODO                 
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-NUOVA-VALORE                 
              PERFORM C00040-INSERISCI-TARIFFA                                  
                   THRU C00040-INSERISCI-TARIFFA-EX                             
           END-IF.                                                              
      *                                  - DIODI: GENERIC = GLASS_SMD           
           MOVE 'DIO '                   TO WS-CERCA-TABELLA.                   
           MOVE 'GENERIC   '             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE 'DIO '                TO WS-CERCA-TABELLA                    
              MOVE 'GLASS_SMD '          TO WS-CERCA-CHIAVE                     
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF WS-TARIFFA-OK                                                  
                 MOVE 'DIO '             TO WS-NUOVA-TABELLA                    
                 MOVE 'GENERIC   '       TO WS-NUOVA-CHIAVE                     
                 MOVE ECB-TT-METODO(ECB-TT-IDX) TO WS-NUOVA-METODO              
                 MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-NUOVA-VALORE              
                 PERFORM C00040-INSERISCI-TARIFFA                               
                      THRU C00040-INSERISCI-TARIFFA-EX                          
              ELSE                                                              
                 MOVE '0020'             TO ERR-PUNTO                           
                 MOVE 'TARIFFA DIO GENERIC/GLASS_SMD ASSENTE'                   
                                         TO ERR-DESCRIZIONE                     
                 MOVE 'SI'               TO ERR-GRAVE                           
                 PERFORM C09000-GESTIONE-ERRORE                                 
                      THRU C09000-GESTIONE-ERRORE-EX                            
              END-IF                                                            
           END-IF.                                                              
      *                                  - ATTIVI: GENERIC = ACTIVE_GEN         
           MOVE 'ACT '                   TO WS-CERCA-TABELLA.                   
           MOVE 'GENERIC   '             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE 'ACT '                TO WS-CERCA-TABELLA                    
              MOVE 'ACTIVE_GEN'          TO WS-CERCA-CHIAVE                     
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF WS-TARIFFA-OK                                                  
                 MOVE 'ACT '             TO WS-NUOVA-TABELLA                    
                 MOVE 'GENERIC   '       TO WS-NUOVA-CHIAVE                     
                 MOVE ECB-TT-METODO(ECB-TT-IDX) TO WS-NUOVA-METODO              
                 MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-NUOVA-VALORE              
                 PERFORM C00040-INSERISCI-TARIFFA                               
                      THRU C00040-INSERISCI-TARIFFA-EX                          
              ELSE                                                              
                 MOVE '0021'             TO ERR-PUNTO                           
                 MOVE 'TARIFFA ACT GENERIC/ACTIVE_GEN ASSENTE'                  
                                         TO ERR-DESCRIZIONE                     
                 MOVE 'SI'               TO ERR-GRAVE                           
                 PERFORM C09000-GESTIONE-ERRORE                                 
                      THRU C09000-GESTIONE-ERRORE-EX                            
              END-IF                                                            
           END-IF.                                                              
      *                                  - OTHER: GENERIC OBBLIGATORIA          
           MOVE 'OTH '                   TO WS-CERCA-TABELLA.                   
           MOVE 'GENERIC   '             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE '0022'                TO ERR-PUNTO                           
              MOVE 'TARIFFA OTH GENERIC ASSENTE'                                
                                         TO ERR-DESCRIZIONE                     
              MOVE 'SI'                  TO ERR-GRAVE                           
              PERFORM C09000-GESTIONE-ERRORE                                    
                   THRU C09000-GESTIONE-ERRORE-EX                               
           END-IF.                                                              
      *                                  - SWITCH: GENERIC OBBLIGATORIA         
           MOVE 'SWI '                   TO WS-CERCA-TABELLA.                   
           MOVE 'GENERIC   '             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE '0023'                TO ERR-PUNTO                           
              MOVE 'TARIFFA SWI GENERIC ASSENTE'                                
                                         TO ERR-DESCRIZIONE                     
              MOVE 'SI'                  TO ERR-GRAVE                           
              PERFORM C09000-GESTIONE-ERRORE                                    
                   THRU C09000-GESTIONE-ERRORE-EX                               
           END-IF.                                                              
      *                                  - CONNETTORI: PCI E PERIPH.            
           MOVE 'CON '                   TO WS-CERCA-TABELLA.                   
           MOVE 'PCI       '             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE '0024'                TO ERR-PUNTO                           
              MOVE 'TARIFFA CON PCI ASSENTE'                                    
                                         TO ERR-DESCRIZIONE                     
              MOVE 'SI'                  TO ERR-GRAVE                           
              PERFORM C09000-GESTIONE-ERRORE                                    
                   THRU C09000-GESTIONE-ERRORE-EX                               
           END-IF.                                                              
           MOVE 'CON '                   TO WS-CERCA-TABELLA.                   
           MOVE 'PERIPHERAL'             TO WS-CERCA-CHIAVE.                    
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE '0025'                TO ERR-PUNTO                           
              MOVE 'TARIFFA CON PERIPHERAL ASSENTE'                             
                                         TO ERR-DESCRIZIONE                     
              MOVE 'SI'                  TO ERR-GRAVE                           
              PERFORM C09000-GESTIONE-ERRORE                                    
                   THRU C09000-GESTIONE-ERRORE-EX                               
           END-IF.                                                              
       C00080-DERIVA-DEFAULT-EX.                                                
           EXIT.                                                                
      *-----------------------------------                                      
      *    RICERCA BINARIA GENERICA NELLA TABELLA TARIFFE - 920104              
      *-----------------------------------                                      
       C00090-CERCA-TARIFFA.                                                    
           MOVE 'NO'                     TO WS-TARIFFA-TROVATA.                 
           SET ECB-TT-IDX                TO 1.                                  
           IF ECB-TT-NUM-ELEM > ZERO                                            
              SEARCH ALL ECB-TT-ELEMENTO                                        
                 AT END                                                         
                    MOVE 'NO'            TO WS-TARIFFA-TROVATA                  
                 WHEN ECB-TT-TABELLA(ECB-TT-IDX) = WS-CERCA-TABELLA             
                  AND ECB-TT-CHIAVE (ECB-TT-IDX) = WS-CERCA-CHIAVE              
                    MOVE 'SI'            TO WS-TARIFFA-TROVATA                  
              END-SEARCH                                                        
           END-IF.                                                              
       C00090-CERCA-TARIFFA-EX.                                                 
           EXIT.                                                                
      *-----------------------------------                                      
      *    TRASCODIFICA CLASSE -> INDICE CATEGORIA (TAB. LETTERALE)             
      *-----------------------------------                                      
       C00100-CERCA-CATEGORIA.                                                  
           SET ECB-TCC-IDX               TO 1.                                  
           SEARCH ECB-TCC-ELEMENTO VARYING ECB-TCC-IDX                          
              AT END                                                            
                 MOVE 7                  TO WS-CATEG-IDX-RIGA                   
              WHEN ECB-TCC-CLASSE(ECB-TCC-IDX) = ECB-BOM-CLASSE                 
                 MOVE ECB-TCC-CATEG-NUM(ECB-TCC-IDX)                            
                                         TO WS-CATEG-IDX-RIGA                   
           END-SEARCH.                                                          
       C00100-CERCA-CATEGORIA-EX.                                               
           EXIT.                                                                
      *-----------------------------------                                      
      *    ELABORAZIONE DISTINTA BASE - PASSO 3 DEL BATCH                       
      *-----------------------------------                                      
       C01000-ELABORA-BOM.                                                      
           ADD 1                         TO ECB-CNT-LETTI.                      
           MOVE 'NO'                     TO WS-RECORD-SALTATO.                  
           PERFORM C01020-SMISTA-CLASSE                                         
                THRU C01020-SMISTA-CLASSE-EX.                                   
           IF NOT WS-SALTA-RECORD                                               
              PERFORM C03000-ACCUMULA-E-STAMPA                                  
                   THRU C03000-ACCUMULA-E-STAMPA-EX                             
           END-IF.                                                              
           PERFORM C01010-LEGGI-BOMFILE                                         
                THRU C01010-LEGGI-BOMFILE-EX.                                   
       C01000-ELABORA-BOM-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
       C01010-LEGGI-BOMFILE.                                                    
           READ BOMFILE INTO ECB-BOM-RECORD.                                    
       C01010-LEGGI-BOMFILE-EX.                                                 
           EXIT.                                                                
      *-----------------------------------                                      
       C01020-SMISTA-CLASSE.                                                    
           EVALUATE TRUE                                                        
              WHEN ECB-BOM-CL-PCB                                               
                   PERFORM C02100-CALCOLA-PCB                                   
                        THRU C02100-CALCOLA-PCB-EX                              
              WHEN ECB-BOM-CL-CAP                                               
                   PERFORM C02200-CALCOLA-CAP                                   
                        THRU C02200-CALCOLA-CAP-EX                              
              WHEN ECB-BOM-CL-IND                                               
                   PERFORM C02300-CALCOLA-IND                                   
                        THRU C02300-CALCOLA-IND-EX                              
              WHEN ECB-BOM-CL-RES                                               
                   PERFORM C02400-CALCOLA-RES                                   
                        THRU C02400-CALCOLA-RES-EX                              
              WHEN ECB-BOM-CL-DIO                                               
                   PERFORM C02500-CALCOLA-DIO                                   
                        THRU C02500-CALCOLA-DIO-EX                              
              WHEN ECB-BOM-CL-SWI                                               
                   PERFORM C02600-CALCOLA-SWI                                   
                        THRU C02600-CALCOLA-SWI-EX                              
              WHEN ECB-BOM-CL-CON                                               
                   PERFORM C02700-CALCOLA-CON                                   
                        THRU C02700-CALCOLA-CON-EX                              
              WHEN ECB-BOM-CL-ACT                                               
                   PERFORM C02800-CALCOLA-ACT                                   
                        THRU C02800-CALCOLA-ACT-EX                              
              WHEN ECB-BOM-CL-OTH                                               
                   PERFORM C02900-CALCOLA-OTH                                   
                        THRU C02900-CALCOLA-OTH-EX                              
              WHEN OTHER                                                        
                   MOVE 'NO'             TO WS-TARIFFA-TROVATA                  
                   STRING 'CLASSE COMPONENTE SCONOSCIUTA: '                     
                          ECB-BOM-CLASSE DELIMITED BY SIZE                      
                          INTO AVV-TESTO                                        
                   PERFORM C03100-SCRIVI-AVVISO                                 
                        THRU C03100-SCRIVI-AVVISO-EX                            
                   MOVE 'SI'             TO WS-RECORD-SALTATO                   
                   ADD 1                 TO ECB-CNT-SCARTATI                    
           END-EVALUATE.                                                        
       C01020-SMISTA-CLASSE-EX.                                                 
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO PCB - SPESSORE/COEFF., STRATO ESATTO, INTERPOLATO            
      *-----------------------------------                                      
       C02100-CALCOLA-PCB.                                                      
           IF ECB-BOM-AREA-MMQ NOT > ZERO                                       
              MOVE 'AREA PCB NON VALIDA - RECORD SALTATO'                       
                                         TO AVV-TESTO                           
              PERFORM C03100-SCRIVI-AVVISO                                      
                   THRU C03100-SCRIVI-AVVISO-EX                                 
              MOVE 'SI'                  TO WS-RECORD-SALTATO                   
              ADD 1                      TO ECB-CNT-SCARTATI                    
           ELSE                                                                 
              INITIALIZE WS-CHIAVE-STRATI                                       
              MOVE ECB-BOM-STRATI        TO WS-CHIAVE-STRATI-9                  
              MOVE 'PCBT'                TO WS-CERCA-TABELLA                    
              MOVE 'COEFF     '          TO WS-CERCA-CHIAVE                     
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF ECB-BOM-SPESS-MM > ZERO AND WS-TARIFFA-OK                      
                 COMPUTE WS-CARBONIO-RIGA ROUNDED =                             
                         ECB-BOM-AREA-MMQ * ECB-BOM-STRATI *                    
                         ECB-BOM-SPESS-MM * ECB-TT-VALORE(ECB-TT-IDX)           
                 MOVE 'C'                TO WS-METODO-STAMPA                    
                 MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA            
              ELSE                                                              
                 MOVE 'PCB '             TO WS-CERCA-TABELLA                    
                 MOVE WS-CHIAVE-STRATI-X TO WS-CERCA-CHIAVE                     
                 PERFORM C00090-CERCA-TARIFFA                                   
                      THRU C00090-CERCA-TARIFFA-EX                              
                 IF WS-TARIFFA-OK                                               
                    COMPUTE WS-CARBONIO-RIGA ROUNDED =                          
                            ECB-TT-VALORE(ECB-TT-IDX) *                         
                            ECB-BOM-AREA-MMQ                                    
                    MOVE 'A'             TO WS-METODO-STAMPA                    
                    MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA         
                 ELSE                                                           
                    MOVE 'PCB '          TO WS-CERCA-TABELLA                    
                    MOVE 'CPLA      '    TO WS-CERCA-CHIAVE                     
                    PERFORM C00090-CERCA-TARIFFA                                
                         THRU C00090-CERCA-TARIFFA-EX                           
                    IF WS-TARIFFA-OK                                            
                       COMPUTE WS-CARBONIO-RIGA ROUNDED =                       
                               ECB-TT-VALORE(ECB-TT-IDX) *                      
                               ECB-BOM-STRATI * ECB-BOM-AREA-MMQ                
                       MOVE 'L'          TO WS-METODO-STAMPA                    
                       MOVE ECB-TT-VALORE(ECB-TT-IDX)                           
                                         TO WS-FATTORE-STAMPA                   
                    ELSE                                                        
                       MOVE ECB-BOM-STRATI TO ERR-CODICE-Z                      
                       MOVE '0030'       TO ERR-PUNTO                           
                       MOVE 'PCB: NESSUNA TARIFFA PER IL NUM. STRATI'           
                                         TO ERR-DESCRIZIONE                     
                       MOVE 'SI'         TO ERR-GRAVE                           
                       PERFORM C09000-GESTIONE-ERRORE                           
                            THRU C09000-GESTIONE-ERRORE-EX                      
                    END-IF                                                      
                 END-IF                                                         
              END-IF                                                            
           END-IF.                                                              
       C02100-CALCOLA-PCB-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO CAPACITORI - PACCHETTO, ENERGY, FALLBACK                     
      *-----------------------------------                                      
       C02200-CALCOLA-CAP.                                                      
           MOVE ECB-BOM-SOTTOTIPO        TO WS-CERCA-CHIAVE.                    
           IF ECB-BOM-SOTTOTIPO = SPACES                                        
              MOVE 'GENERIC   '          TO WS-CERCA-CHIAVE                     
           END-IF.                                                              
           MOVE 'CAP '                   TO WS-CERCA-TABELLA.                   
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF WS-TARIFFA-OK AND ECB-TT-MET-PACCHETTO(ECB-TT-IDX)                
              COMPUTE WS-CARBONIO-RIGA ROUNDED =                                
                      ECB-TT-VALORE(ECB-TT-IDX) * ECB-BOM-QTA                   
              MOVE 'P'                   TO WS-METODO-STAMPA                    
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA               
           ELSE                                                                 
              IF WS-TARIFFA-OK                                                  
                 MOVE ECB-BOM-REGIONE     TO WS-REGIONE-EFFETTIVA               
                 IF ECB-BOM-REGIONE = SPACES                                    
                    MOVE 'JPN '          TO WS-REGIONE-EFFETTIVA                
                 END-IF                                                         
                 MOVE 'CI  '             TO WS-CERCA-TABELLA                    
                 MOVE WS-REGIONE-EFFETTIVA TO WS-CERCA-CHIAVE                   
                 MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA            
                 PERFORM C00090-CERCA-TARIFFA                                   
                      THRU C00090-CERCA-TARIFFA-EX                              
                 IF WS-TARIFFA-OK                                               
                    COMPUTE WS-PESO-KG ROUNDED =                                
                            ECB-BOM-PESO-G / 1000                               
                    IF ECB-BOM-PESO-G = ZERO                                    
                       COMPUTE WS-PESO-KG ROUNDED = 0.03 / 1000                 
                    END-IF                                                      
                    COMPUTE WS-CARBONIO-RIGA ROUNDED =                          
                            WS-FATTORE-STAMPA * WS-PESO-KG *                    
                            ECB-BOM-QTA * ECB-TT-VALORE(ECB-TT-IDX)             
                    MOVE 'E'             TO WS-METODO-STAMPA                    
                 ELSE                                                           
                    COMPUTE WS-CARBONIO-RIGA ROUNDED = 300 * ECB-BOM-QTA        
                    MOVE 'F'             TO WS-METODO-STAMPA                    
                    MOVE ZERO            TO WS-FATTORE-STAMPA                   
                 END-IF                                                         
              ELSE                                                              
                 COMPUTE WS-CARBONIO-RIGA ROUNDED = 300 * ECB-BOM-QTA           
                 MOVE 'F'                TO WS-METODO-STAMPA                    
                 MOVE ZERO               TO WS-FATTORE-STAMPA                   
              END-IF                                                            
           END-IF.                                                              
       C02200-CALCOLA-CAP-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO INDUTTORI - PACCHETTO O PESO, DEFAULT 0805                   
      *-----------------------------------                                      
       C02300-CALCOLA-IND.                                                      
           MOVE 'IND '                   TO WS-CERCA-TABELLA.                   
           IF ECB-BOM-PESO-G = ZERO                                             
              IF ECB-BOM-SOTTOTIPO = 'WEIGHT'                                   
                 MOVE 'INDUTTORE: PESO NON FORNITO - RECORD SALTATO'            
                                         TO AVV-TESTO                           
                 PERFORM C03100-SCRIVI-AVVISO                                   
                      THRU C03100-SCRIVI-AVVISO-EX                              
                 MOVE 'SI'               TO WS-RECORD-SALTATO                   
                 ADD 1                   TO ECB-CNT-SCARTATI                    
                 MOVE ZERO               TO WS-CARBONIO-RIGA                    
                 MOVE 'W'                TO WS-METODO-STAMPA                    
                 MOVE ZERO               TO WS-FATTORE-STAMPA                   
              ELSE                                                              
              IF ECB-BOM-SOTTOTIPO = SPACES                                     
                 MOVE 'GENERIC   '       TO WS-CERCA-CHIAVE                     
              ELSE                                                              
                 MOVE ECB-BOM-SOTTOTIPO  TO WS-CERCA-CHIAVE                     
              END-IF                                                            
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF NOT WS-TARIFFA-OK                                              
                 MOVE 'INDUTTORE: SOTTOTIPO ASSENTE - USO 0805'                 
                                         TO AVV-TESTO                           
                 PERFORM C03100-SCRIVI-AVVISO                                   
                      THRU C03100-SCRIVI-AVVISO-EX                              
                 MOVE '0805      '       TO WS-CERCA-CHIAVE                     
                 PERFORM C00090-CERCA-TARIFFA                                   
                      THRU C00090-CERCA-TARIFFA-EX                              
                 IF NOT WS-TARIFFA-OK                                           
                    SET ECB-TT-IDX       TO 1                                   
                 END-IF                                                         
              END-IF                                                            
              COMPUTE WS-CARBONIO-RIGA ROUNDED =                                
                      ECB-TT-VALORE(ECB-TT-IDX) * ECB-BOM-QTA                   
              MOVE 'P'                   TO WS-METODO-STAMPA                    
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA               
           END-IF                                                               
           ELSE                                                                 
              MOVE 'WEIGHT    '          TO WS-CERCA-CHIAVE                     
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF WS-TARIFFA-OK                                                  
                 COMPUTE WS-CARBONIO-RIGA ROUNDED =                             
                         ECB-BOM-PESO-G * ECB-TT-VALORE(ECB-TT-IDX) *           
                         ECB-BOM-QTA                                            
                 MOVE 'W'                TO WS-METODO-STAMPA                    
                 MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA            
              ELSE                                                              
                 MOVE 'INDUTTORE: TARIFFA WEIGHT NON CARICATA'                  
                                         TO AVV-TESTO                           
                 PERFORM C03100-SCRIVI-AVVISO                                   
                      THRU C03100-SCRIVI-AVVISO-EX                              
                 MOVE ZERO               TO WS-CARBONIO-RIGA                    
                 MOVE 'W'                TO WS-METODO-STAMPA                    
                 MOVE ZERO               TO WS-FATTORE-STAMPA                   
              END-IF                                                            
           END-IF.                                                              
       C02300-CALCOLA-IND-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO RESISTORI - SOLO PACCHETTO, DEFAULT 0805                     
      *-----------------------------------                                      
       C02400-CALCOLA-RES.                                                      
           MOVE 'RES '                   TO WS-CERCA-TABELLA.                   
           IF ECB-BOM-SOTTOTIPO = SPACES                                        
              MOVE '0805      '          TO WS-CERCA-CHIAVE                     
           ELSE                                                                 
              MOVE ECB-BOM-SOTTOTIPO     TO WS-CERCA-CHIAVE                     
           END-IF.                                                              
           PERFORM C00090-CERCA-TARIFFA                                         
                THRU C00090-CERCA-TARIFFA-EX.                                   
           IF NOT WS-TARIFFA-OK                                                 
              MOVE 'RESISTORE: SOTTOTIPO SCONOSCIUTO - USO 0805'                
                                         TO AVV-TESTO                           
              PERFORM C03100-SCRIVI-AVVISO                                      
                   THRU C03100-SCRIVI-AVVISO-EX                                 
              MOVE '0805      '          TO WS-CERCA-CHIAVE                     
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF NOT WS-TARIFFA-OK                                              
                 SET ECB-TT-IDX          TO 1                                   
              END-IF                                                            
           END-IF.                                                              
           COMPUTE WS-CARBONIO-RIGA ROUNDED =                                   
                   ECB-TT-VALORE(ECB-TT-IDX) * ECB-BOM-QTA.                     
           MOVE 'P'                      TO WS-METODO-STAMPA.                   
           MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA.                 
       C02400-CALCOLA-RES-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO DIODI - PESO * FATTORE DI TIPO                               
      *-----------------------------------                                      
       C02500-CALCOLA-DIO.                                                      
           IF ECB-BOM-PESO-G = ZERO                                             
              MOVE 'DIODO: PESO NON FORNITO - RECORD SALTATO'                   
                                         TO AVV-TESTO                           
              PERFORM C03100-SCRIVI-AVVISO                                      
                   THRU C03100-SCRIVI-AVVISO-EX                                 
              MOVE 'SI'                  TO WS-RECORD-SALTATO                   
              ADD 1                      TO ECB-CNT-SCARTATI                    
           ELSE                                                                 
              MOVE 'DIO '                TO WS-CERCA-TABELLA                    
              IF ECB-BOM-SOTTOTIPO = SPACES                                     
                 MOVE 'GENERIC   '       TO WS-CERCA-CHIAVE                     
              ELSE                                                              
                 MOVE ECB-BOM-SOTTOTIPO  TO WS-CERCA-CHIAVE                     
              END-IF                                                            
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF NOT WS-TARIFFA-OK                                              
                 MOVE 'DIODO: SOTTOTIPO SCONOSCIUTO - USO GENERIC'              
                                         TO AVV-TESTO                           
                 PERFORM C03100-SCRIVI-AVVISO                                   
                      THRU C03100-SCRIVI-AVVISO-EX                              
                 MOVE 'GENERIC   '       TO WS-CERCA-CHIAVE                     
                 PERFORM C00090-CERCA-TARIFFA                                   
                      THRU C00090-CERCA-TARIFFA-EX                              
              END-IF                                                            
              COMPUTE WS-CARBONIO-RIGA ROUNDED =                                
                      ECB-BOM-PESO-G * ECB-TT-VALORE(ECB-TT-IDX) *              
                      ECB-BOM-QTA                                               
              MOVE 'W'                   TO WS-METODO-STAMPA                    
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA               
           END-IF.                                                              
       C02500-CALCOLA-DIO-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO INTERRUTTORI - SOLO GENERIC                                  
      *-----------------------------------                                      
       C02600-CALCOLA-SWI.                                                      
           IF ECB-BOM-PESO-G = ZERO                                             
              MOVE 'INTERRUTTORE: PESO NON FORNITO - SALTATO'                   
                                         TO AVV-TESTO                           
              PERFORM C03100-SCRIVI-AVVISO                                      
                   THRU C03100-SCRIVI-AVVISO-EX                                 
              MOVE 'SI'                  TO WS-RECORD-SALTATO                   
              ADD 1                      TO ECB-CNT-SCARTATI                    
           ELSE                                                                 
              MOVE 'SWI '                TO WS-CERCA-TABELLA                    
              MOVE 'GENERIC   '          TO WS-CERCA-CHIAVE                     
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF NOT ECB-BOM-SOTTOTIPO = SPACES                                 
                 IF NOT ECB-BOM-SOTTOTIPO = 'GENERIC'                           
                    MOVE 'INTERRUTTORE: SOTTOTIPO SCONOSCIUTO'                  
                                         TO AVV-TESTO                           
                    PERFORM C03100-SCRIVI-AVVISO                                
                         THRU C03100-SCRIVI-AVVISO-EX                           
                 END-IF                                                         
              END-IF                                                            
              COMPUTE WS-CARBONIO-RIGA ROUNDED =                                
                      ECB-BOM-PESO-G * ECB-TT-VALORE(ECB-TT-IDX) *              
                      ECB-BOM-QTA                                               
              MOVE 'W'                   TO WS-METODO-STAMPA                    
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA               
           END-IF.                                                              
       C02600-CALCOLA-SWI-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO CONNETTORI - PCI O PERIPHERAL                                
      *-----------------------------------                                      
       C02700-CALCOLA-CON.                                                      
           IF ECB-BOM-PESO-G = ZERO                                             
              MOVE 'CONNETTORE: PESO NON FORNITO - SALTATO'                     
                                         TO AVV-TESTO                           
              PERFORM C03100-SCRIVI-AVVISO                                      
                   THRU C03100-SCRIVI-AVVISO-EX                                 
              MOVE 'SI'                  TO WS-RECORD-SALTATO                   
              ADD 1                      TO ECB-CNT-SCARTATI                    
           ELSE                                                                 
              MOVE 'CON '                TO WS-CERCA-TABELLA                    
              IF ECB-BOM-SOTTOTIPO = SPACES                                     
                 MOVE 'PERIPHERAL'       TO WS-CERCA-CHIAVE                     
              ELSE                                                              
                 MOVE ECB-BOM-SOTTOTIPO  TO WS-CERCA-CHIAVE                     
              END-IF                                                            
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF NOT WS-TARIFFA-OK                                              
                 MOVE 'CONNETTORE: SOTTOTIPO SCONOSCIUTO - PERIPH.'             
                                         TO AVV-TESTO                           
                 PERFORM C03100-SCRIVI-AVVISO                                   
                      THRU C03100-SCRIVI-AVVISO-EX                              
                 MOVE 'PERIPHERAL'       TO WS-CERCA-CHIAVE                     
                 PERFORM C00090-CERCA-TARIFFA                                   
                      THRU C00090-CERCA-TARIFFA-EX                              
              END-IF                                                            
              COMPUTE WS-CARBONIO-RIGA ROUNDED =                                
                      ECB-BOM-PESO-G * ECB-TT-VALORE(ECB-TT-IDX) *              
                      ECB-BOM-QTA                                               
              MOVE 'W'                   TO WS-METODO-STAMPA                    
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA               
           END-IF.                                                              
       C02700-CALCOLA-CON-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO SEMICONDUTTORI ATTIVI - BJT/MOS/GENERIC                      
      *-----------------------------------                                      
       C02800-CALCOLA-ACT.                                                      
           IF ECB-BOM-PESO-G = ZERO                                             
              MOVE 'ATTIVO: PESO NON FORNITO - RECORD SALTATO'                  
                                         TO AVV-TESTO                           
              PERFORM C03100-SCRIVI-AVVISO                                      
                   THRU C03100-SCRIVI-AVVISO-EX                                 
              MOVE 'SI'                  TO WS-RECORD-SALTATO                   
              ADD 1                      TO ECB-CNT-SCARTATI                    
           ELSE                                                                 
              MOVE 'ACT '                TO WS-CERCA-TABELLA                    
              IF ECB-BOM-SOTTOTIPO = SPACES                                     
                 MOVE 'GENERIC   '       TO WS-CERCA-CHIAVE                     
              ELSE                                                              
                 MOVE ECB-BOM-SOTTOTIPO  TO WS-CERCA-CHIAVE                     
              END-IF                                                            
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF NOT WS-TARIFFA-OK                                              
                 MOVE 'ATTIVO: SOTTOTIPO SCONOSCIUTO - USO GENERIC'             
                                         TO AVV-TESTO                           
                 PERFORM C03100-SCRIVI-AVVISO                                   
                      THRU C03100-SCRIVI-AVVISO-EX                              
                 MOVE 'GENERIC   '       TO WS-CERCA-CHIAVE                     
                 PERFORM C00090-CERCA-TARIFFA                                   
                      THRU C00090-CERCA-TARIFFA-EX                              
              END-IF                                                            
              COMPUTE WS-CARBONIO-RIGA ROUNDED =                                
                      ECB-BOM-PESO-G * ECB-TT-VALORE(ECB-TT-IDX) *              
                      ECB-BOM-QTA                                               
              MOVE 'W'                   TO WS-METODO-STAMPA                    
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA               
           END-IF.                                                              
       C02800-CALCOLA-ACT-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    MODELLO ALTRI COMPONENTI - PASS_GEN/ACTIVE_GEN/GENERIC               
      *-----------------------------------                                      
       C02900-CALCOLA-OTH.                                                      
           IF ECB-BOM-PESO-G = ZERO                                             
              MOVE 'ALTRO: PESO NON FORNITO - RECORD SALTATO'                   
                                         TO AVV-TESTO                           
              PERFORM C03100-SCRIVI-AVVISO                                      
                   THRU C03100-SCRIVI-AVVISO-EX                                 
              MOVE 'SI'                  TO WS-RECORD-SALTATO                   
              ADD 1                      TO ECB-CNT-SCARTATI                    
           ELSE                                                                 
              MOVE 'OTH '                TO WS-CERCA-TABELLA                    
              IF ECB-BOM-SOTTOTIPO = SPACES                                     
                 MOVE 'GENERIC   '       TO WS-CERCA-CHIAVE                     
              ELSE                                                              
                 MOVE ECB-BOM-SOTTOTIPO  TO WS-CERCA-CHIAVE                     
              END-IF                                                            
              PERFORM C00090-CERCA-TARIFFA                                      
                   THRU C00090-CERCA-TARIFFA-EX                                 
              IF NOT WS-TARIFFA-OK                                              
                 MOVE 'ALTRO: SOTTOTIPO SCONOSCIUTO - USO GENERIC'              
                                         TO AVV-TESTO                           
                 PERFORM C03100-SCRIVI-AVVISO                                   
                      THRU C03100-SCRIVI-AVVISO-EX                              
                 MOVE 'GENERIC   '       TO WS-CERCA-CHIAVE                     
                 PERFORM C00090-CERCA-TARIFFA                                   
                      THRU C00090-CERCA-TARIFFA-EX                              
              END-IF                                                            
              COMPUTE WS-CARBONIO-RIGA ROUNDED =                                
                      ECB-BOM-PESO-G * ECB-TT-VALORE(ECB-TT-IDX) *              
                      ECB-BOM-QTA                                               
              MOVE 'W'                   TO WS-METODO-STAMPA                    
              MOVE ECB-TT-VALORE(ECB-TT-IDX) TO WS-FATTORE-STAMPA               
           END-IF.                                                              
       C02900-CALCOLA-OTH-EX.                                                   
           EXIT.                                                                
      *-----------------------------------                                      
      *    ACCUMULO PER CATEGORIA E STAMPA RIGA DI DETTAGLIO                    
      *-----------------------------------                                      
       C03000-ACCUMULA-E-STAMPA.                                                
           PERFORM C00100-CERCA-CATEGORIA                                       
                THRU C00100-CERCA-CATEGORIA-EX.                                 
           ADD WS-CARBONIO-RIGA TO ECB-TOT-CATEG(WS-CATEG-IDX-RIGA).            
           ADD WS-CARBONIO-RIGA TO ECB-TOT-GENERALE.                            
           ADD 1                 TO ECB-CNT-ELABORATI.                          
           MOVE ECB-BOM-LINE-ID  TO DET-LINE-ID.                                
           MOVE ECB-BOM-CLASSE   TO DET-CLASSE.                                 
           MOVE ECB-BOM-SOTTOTIPO TO DET-SOTTOTIPO.                             
           MOVE WS-METODO-STAMPA TO DET-METODO.                                 
           MOVE ECB-BOM-QTA      TO DET-QUANTITA.                               
           MOVE WS-FATTORE-STAMPA TO DET-FATTORE.                               
           MOVE WS-CARBONIO-RIGA TO DET-CARBONIO.                               
           IF WS-CTR-LINEE > 54                                                 
              PERFORM C03200-INTESTAZIONE                                       
                   THRU C03200-INTESTAZIONE-EX                                  
           END-IF.                                                              
           WRITE REC-RPTFILE FROM DETTAGLIO-STAMPA.                             
           ADD 1                 TO WS-CTR-LINEE.                               
           MOVE SPACES           TO DETTAGLIO-STAMPA.                           
       C03000-ACCUMULA-E-STAMPA-EX.                                             
           EXIT.                                                                
      *-----------------------------------                                      
       C03100-SCRIVI-AVVISO.                                                    
           WRITE REC-RPTFILE FROM RIGA-AVVISO.                                  
           ADD 1                 TO WS-CTR-LINEE.                               
           MOVE SPACES           TO AVV-TESTO.                                  
       C03100-SCRIVI-AVVISO-EX.                                                 
           EXIT.                                                                
      *-----------------------------------                                      
       C03200-INTESTAZIONE.                                                     
           ADD 1                 TO WS-CTR-PAGINA.                              
           WRITE REC-RPTFILE FROM ECB-INTEST-1 AFTER TOP-OF-FORM.               
           WRITE REC-RPTFILE FROM ECB-INTEST-2 AFTER ADVANCING 2 LINES.         
           MOVE 4                TO WS-CTR-LINEE.                               
       C03200-INTESTAZIONE-EX.                                                  
           EXIT.                                                                
      *-----------------------------------                                      
      *    CHIUSURA - PASSO 4 DEL BATCH: STAMPA DEI TOTALI                      
      *-----------------------------------                                      
       C08000-FINE.                                                             
           WRITE REC-RPTFILE FROM SPACES AFTER ADVANCING 2 LINES.               
           PERFORM C08010-STAMPA-TOTALI-CATEG                                   
                THRU C08010-STAMPA-TOTALI-CATEG-EX.                             
           PERFORM C08020-STAMPA-GRAN-TOTALE                                    
                THRU C08020-STAMPA-GRAN-TOTALE-EX.                              
           PERFORM C08030-STAMPA-CONTEGGI                                       
                THRU C08030-STAMPA-CONTEGGI-EX.                                 
           PERFORM C09010-CHIUDI-FILE                                           
                THRU C09010-CHIUDI-FILE-EX.                                     
           DISPLAY '*==============================================*'.          
           DISPLAY '*====           FINE   ECBBT010            ====*'.          
           DISPLAY '*==============================================*'.          
       C08000-FINE-EX.                                                          
           EXIT.                                                                
      *-----------------------------------                                      
       C08010-STAMPA-TOTALI-CATEG.                                              
           PERFORM C08011-STAMPA-UNA-CATEG                                      
                THRU C08011-STAMPA-UNA-CATEG-EX                                 
                VARYING WS-IDX-CATEG FROM 1 BY 1                                
                UNTIL WS-IDX-CATEG > 7.                                         
       C08010-STAMPA-TOTALI-CATEG-EX.                                           
           EXIT.                                                                
      *-----------------------------------                                      
       C08011-STAMPA-UNA-CATEG.                                                 
           SET ECB-TCN-IDX TO WS-IDX-CATEG.                                     
           SET ECB-TOC-IDX TO WS-IDX-CATEG.                                     
           MOVE ECB-TCN-NOME(ECB-TCN-IDX)       TO TOT-CAT-NOME.                
           MOVE ECB-TOT-CATEG(ECB-TOC-IDX)      TO TOT-CAT-VALORE.              
           WRITE REC-RPTFILE FROM RIGA-TOTALE-CATEG.                            
       C08011-STAMPA-UNA-CATEG-EX.                                              
           EXIT.                                                                
      *-----------------------------------                                      
       C08020-STAMPA-GRAN-TOTALE.                                               
           MOVE ECB-TOT-GENERALE          TO GRAN-TOT-VALORE.                   
           WRITE REC-RPTFILE FROM RIGA-GRAN-TOTALE                              
                AFTER ADVANCING 2 LINES.                                        
       C08020-STAMPA-GRAN-TOTALE-EX.                                            
           EXIT.                                                                
      *-----------------------------------                                      
       C08030-STAMPA-CONTEGGI.                                                  
           MOVE 'RECORDS READ.......'    TO CONT-ETICHETTA.                     
           MOVE ECB-CNT-LETTI            TO CONT-VALORE.                        
           WRITE REC-RPTFILE FROM RIGA-CONTEGGI                                 
                AFTER ADVANCING 2 LINES.                                        
           MOVE 'RECORDS PROCESSED..'    TO CONT-ETICHETTA.                     
           MOVE ECB-CNT-ELABORATI        TO CONT-VALORE.                        
           WRITE REC-RPTFILE FROM RIGA-CONTEGGI.                                
           MOVE 'RECORDS SKIPPED....'    TO CONT-ETICHETTA.                     
           MOVE ECB-CNT-SCARTATI         TO CONT-VALORE.                        
           WRITE REC-RPTFILE FROM RIGA-CONTEGGI.                                
       C08030-STAMPA-CONTEGGI-EX.                                               
           EXIT.                                                                
      *-----------------------------------                                      
      *    ABORT DI PROGRAMMA PER ERRORE BLOCCANTE - CONVENZIONE REPARTO        
      *-----------------------------------                                      
       C09000-GESTIONE-ERRORE.                                                  
           DISPLAY '######################################'.                    
           DISPLAY '###   ABORT PROGRAMMA ECBBT010      ###'.                   
           DISPLAY '######################################'.                    
           DISPLAY '###  PUNTO DI ABORT. : ' ERR-PUNTO.                         
           DISPLAY '###  DESCRIZIONE.... : ' ERR-DESCRIZIONE.                   
           DISPLAY '###  CODICE ERRORE X : ' ERR-CODICE-X.                      
           DISPLAY '###  CODICE ERRORE 9 : ' ERR-CODICE-Z.                      
           DISPLAY '######################################'.                    
           DISPLAY '###   VERIFICARE E RILANCIARE JOB   ###'.                   
           DISPLAY '######################################'.                    
           MOVE 12                       TO RETURN-CODE.                        
           STOP RUN.                                                            
       C09000-GESTIONE-ERRORE-EX.                                               
           EXIT.                                                                
      *-----------------------------------                                      
       C09010-CHIUDI-FILE.                                                      
           CLOSE RATEFILE.                                                      
           CLOSE BOMFILE.                                                       
           CLOSE RPTFILE.                                                       
       C09010-CHIUDI-FILE-EX.                                                   
           EXIT.                                                                
      ******************************************************************        
      *                        FINE PROGRAMMA                         *         
      ******************************************************************        
                                                                                